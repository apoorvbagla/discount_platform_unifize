000001 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000002        IDENTIFICATION DIVISION.
000003        PROGRAM-ID. DISCALC.
000004        AUTHOR. R-CHIRINOS.
000005        INSTALLATION. IBM-BCP RETAIL SYSTEMS DIVISION.
000006        DATE-WRITTEN. 06/12/87.
000007        DATE-COMPILED. 06/12/87.
000008        SECURITY. NON-CONFIDENTIAL - INTERNAL SETTLEMENT RUN ONLY.
000009       *================================================================*
000010       *  CHANGE LOG                                                    *
000011       *================================================================*
000012       *  06/12/87  RCH  INITIAL RELEASE - TKT CR-0142 - NIGHTLY CART   *
000013       *                 SETTLEMENT RUN, BRAND/CATEGORY/VOUCHER PCT-OFF *
000014       *                 RULES ONLY.                                    *
000015       *  09/03/87  RCH  TKT CR-0169 - VOUCHER RULES NOW HONOR A        *
000016       *                 RUNNING MAX-DISCOUNT-CAP-PAISE, LINE BY LINE.  *
000017       *  02/17/88  LMV  TKT CR-0201 - BRAND/CATEGORY MATCH MADE CASE   *
000018       *                 INSENSITIVE.  FIELD OFFICES WERE KEYING BRAND  *
000019       *                 AND CATEGORY NAMES IN MIXED CASE.               *
000020       *  11/05/89  RCH  TKT CR-0288 - NEW RULE TYPE, PAYMENT.  MATCHES *
000021       *                 ON BANK/CARD-TYPE, RUNS LAST IN PRIORITY ORDER *
000022       *                 AND SPREADS ITS DISCOUNT BACK OVER ALL LINES.  *
000023       *  04/22/91  DKS  TKT CR-0355 - MINIMUM CART VALUE GATE ADDED TO *
000024       *                 PAYMENT RULES - MERCHANDISING WANTED A FLOOR   *
000025       *                 BEFORE THE CARD-ISSUER PROMOTIONS KICK IN.     *
000026       *  07/30/93  RCH  TKT CR-0410 - SKIPPED-OUT FILE ADDED SO        *
000027       *                 MERCHANDISING CAN SEE WHY A RULE DID NOT FIRE  *
000028       *                 INSTEAD OF CALLING THE HELP DESK EVERY MORNING.*
000029       *  01/09/96  LMV  TKT CR-0477 - RULE TABLE NOW STABLE-SORTED BY  *
000030       *                 FIXED TYPE PRIORITY (120-SORT-RULES) INSTEAD   *
000031       *                 OF RELYING ON RULES-IN FILE ORDER.             *
000032       *  08/14/98  DKS  TKT CR-0512 - Y2K REMEDIATION.  WS-CURRENT-    *
000033       *                 DATE-NUM EXPANDED TO A 4-DIGIT CENTURY-SAFE    *
000034       *                 YEAR.  NO 2-DIGIT YEAR FIELDS REMAIN HERE.     *
000035       *  03/02/99  DKS  TKT CR-0519 - Y2K SIGN-OFF RE-TEST.  NO CODE   *
000036       *                 CHANGES, RUN RECORDED FOR AUDIT.               *
000037       *  05/11/04  PNS  TKT CR-0601 - RULE-REQUIRED-WALLET-PROVIDER    *
000038       *                 ADDED AS A PAYMENT MATCH CRITERION.            *
000039       *  10/19/09  PNS  TKT CR-0668 - RULE-MAX-DISCOUNT-CAP-PAISE      *
000040       *                 HONORED BY PAYMENT RULES, APPLIED ONCE TO THE  *
000041       *                 RULE TOTAL BEFORE THE PER-LINE SPREAD.         *
000042       *  02/08/16  ATR  TKT CR-0733 - RULE-REQUIRED-UPI-APP ADDED FOR  *
000043       *                 THE NEW UPI ACCEPTANCE PROGRAM AT THE FRONT    *
000044       *                 COUNTERS.                                      *
000045       *  06/25/18  ATR  TKT CR-0779 - 620-PAYMENT-DISTRIBUTE REWORKED  *
000046       *                 SO THE LAST LINE ABSORBS THE ROUNDING          *
000047       *                 REMAINDER INSTEAD OF THE FIRST - AUDIT HAD     *
000048       *                 FLAGGED A CONSISTENT ONE-PAISE DRIFT.          *
000049       *================================================================*
000050        ENVIRONMENT DIVISION.
000051       *    C01/TOP-OF-FORM IS CARRIED OVER FROM THE OLDER SETTLEMENT
000052       *    REPORTS THIS RUN REPLACED - NOT USED ON DISCALC'S OWN OUTPUT,
000053       *    WHICH IS ALL LINE SEQUENTIAL, BUT LEFT IN SINCE OPERATIONS'
000054       *    STANDARD JCL PROC EXPECTS EVERY SETTLEMENT PROGRAM TO CARRY
000055       *    IT.
000056        CONFIGURATION SECTION.
000057        SOURCE-COMPUTER. IBM-390.
000058        OBJECT-COMPUTER. IBM-390.
000059        SPECIAL-NAMES.
000060            C01 IS TOP-OF-FORM.
000061        INPUT-OUTPUT SECTION.
000062        FILE-CONTROL.
000063       *    CARTIN/RULESIN/RESLTOUT/APPLDOUT/SKIPDOUT ARE THE DD NAMES IN
000064       *    THE NIGHTLY SETTLEMENT JCL - SEE THE OPERATIONS RUNBOOK, NOT
000065       *    THIS SOURCE, FOR WHAT DATASETS THEY POINT AT ON A GIVEN NIGHT.
000066            SELECT CART-IN
000067                ASSIGN TO CARTIN
000068                ORGANIZATION IS LINE SEQUENTIAL
000069                FILE STATUS IS CART-STAT.
000070            SELECT RULES-IN
000071                ASSIGN TO RULESIN
000072                ORGANIZATION IS LINE SEQUENTIAL
000073                FILE STATUS IS RULE-STAT.
000074            SELECT RESULT-OUT
000075                ASSIGN TO RESLTOUT
000076                ORGANIZATION IS LINE SEQUENTIAL
000077                FILE STATUS IS RSLT-STAT.
000078            SELECT APPLIED-OUT
000079                ASSIGN TO APPLDOUT
000080                ORGANIZATION IS LINE SEQUENTIAL
000081                FILE STATUS IS APPL-STAT.
000082            SELECT SKIPPED-OUT
000083                ASSIGN TO SKIPDOUT
000084                ORGANIZATION IS LINE SEQUENTIAL
000085                FILE STATUS IS SKIP-STAT.
000086        DATA DIVISION.
000087       *    RECORD LENGTHS BELOW MATCH THE FIXED-WIDTH LAYOUTS IN
000088       *    DSCCART.CBL AND DSCRULE.CBL FIELD FOR FIELD - IF A FIELD IS
000089       *    EVER ADDED TO ONE OF THOSE COPYBOOKS THE FD RECORD CONTAINS
000090       *    CLAUSE BELOW HAS TO BE WIDENED TO MATCH, OR THE LINE
000091       *    SEQUENTIAL READ SILENTLY TRUNCATES THE NEW FIELD.
000092        FILE SECTION.
000093       *    CART-IN CARRIES TWO RECORD SHAPES ON ONE FILE - A HEADER
000094       *    RECORD FOLLOWED BY CART-ITEM-COUNT ITEM RECORDS - SO THE FD
000095       *    RECORD IS A BLIND PIC X(130) AND 090/111 REDEFINE IT VIA
000096       *    CART-HEADER-RECORD/CART-ITEM-RECORD IN DSCCART.CBL.
000097        FD  CART-IN
000098            RECORDING MODE IS F
000099            LABEL RECORDS ARE STANDARD
000100            RECORD CONTAINS 130 CHARACTERS
000101            BLOCK CONTAINS 0 RECORDS
000102            DATA RECORD IS CART-IN-REC.
000103        01  CART-IN-REC                       PIC X(130).
000104       *    RULES-IN IS THE DISCOUNT RULE MASTER - ONE RECORD PER RULE,
000105       *    READ ENTIRELY INTO WS-RULE-TABLE AT STARTUP BY 050-LOAD-RULES
000106       *    AND NEVER RE-READ FOR THE REST OF THE RUN.
000107        FD  RULES-IN
000108            RECORDING MODE IS F
000109            LABEL RECORDS ARE STANDARD
000110            RECORD CONTAINS 450 CHARACTERS
000111            BLOCK CONTAINS 0 RECORDS
000112            DATA RECORD IS RULES-IN-REC.
000113        01  RULES-IN-REC                      PIC X(450).
000114       *    RESULT-OUT CARRIES EXACTLY ONE RECORD PER CART - THE FINAL
000115       *    TOTALS. 910-WRITE-RESULT-RECORD IS THE ONLY WRITER.
000116        FD  RESULT-OUT
000117            RECORDING MODE IS F
000118            LABEL RECORDS ARE STANDARD
000119            RECORD CONTAINS 60 CHARACTERS
000120            BLOCK CONTAINS 0 RECORDS
000121            DATA RECORD IS RESULT-OUT-REC.
000122        01  RESULT-OUT-REC                    PIC X(60).
000123       *    APPLIED-OUT CARRIES ONE RECORD PER RULE THAT ACTUALLY FIRED ON
000124       *    A CART - ZERO, ONE, OR MANY RECORDS PER CART DEPENDING ON HOW
000125       *    MANY OF THE RULES IN WS-RULE-TABLE MATCHED.
000126        FD  APPLIED-OUT
000127            RECORDING MODE IS F
000128            LABEL RECORDS ARE STANDARD
000129            RECORD CONTAINS 100 CHARACTERS
000130            BLOCK CONTAINS 0 RECORDS
000131            DATA RECORD IS APPLIED-OUT-REC.
000132        01  APPLIED-OUT-REC                   PIC X(100).
000133       *    SKIPPED-OUT IS APPLIED-OUT'S MIRROR IMAGE - ONE RECORD PER
000134       *    RULE THAT DID NOT FIRE, WITH SKIP-REASON-TEXT EXPLAINING WHY
000135       *    (CR-0410). VOUCHER RULES ARE THE ONE EXCEPTION - SEE 500.
000136        FD  SKIPPED-OUT
000137            RECORDING MODE IS F
000138            LABEL RECORDS ARE STANDARD
000139            RECORD CONTAINS 110 CHARACTERS
000140            BLOCK CONTAINS 0 RECORDS
000141            DATA RECORD IS SKIPPED-OUT-REC.
000142        01  SKIPPED-OUT-REC                   PIC X(110).
000143        WORKING-STORAGE SECTION.
000144            COPY "DSCCART.CBL".
000145            COPY "DSCRULE.CBL".
000146       *
000147       *    FILE STATUS CODES
000148        01  WS-FILE-STATUSES.
000149            05  CART-STAT                     PIC X(02).
000150                88  CART-OK                       VALUE '00'.
000151            05  RULE-STAT                     PIC X(02).
000152                88  RULE-OK                       VALUE '00'.
000153            05  RSLT-STAT                     PIC X(02).
000154                88  RSLT-OK                       VALUE '00'.
000155            05  APPL-STAT                     PIC X(02).
000156                88  APPL-OK                       VALUE '00'.
000157            05  SKIP-STAT                     PIC X(02).
000158                88  SKIP-OK                       VALUE '00'.
000159            05  FILLER                        PIC X(02).
000160       *
000161       *    RUN SWITCHES
000162        01  WS-RUN-SWITCHES.
000163            05  WS-CART-EOF-SW                PIC X(01) VALUE 'N'.
000164                88  NO-MORE-CARTS                 VALUE 'Y'.
000165            05  WS-RULE-EOF-SW                PIC X(01) VALUE 'N'.
000166                88  NO-MORE-RULES                 VALUE 'Y'.
000167            05  WS-SHIFT-SW                   PIC X(01).
000168                88  SHIFT-DONE                    VALUE 'Y'.
000169                88  SHIFT-NOT-DONE                VALUE 'N'.
000170            05  WS-EXCLUDED-SW                PIC X(01).
000171                88  EXCLUDED-BRAND-FOUND          VALUE 'Y'.
000172                88  EXCLUDED-BRAND-NOT-FOUND      VALUE 'N'.
000173            05  WS-PAYMENT-MATCH-SW           PIC X(01).
000174                88  PAYMENT-METHOD-MATCHES        VALUE 'Y'.
000175                88  PAYMENT-METHOD-FAILS          VALUE 'N'.
000176            05  FILLER                        PIC X(03).
000177       *
000178       *    RUN DATE - Y2K SAFE, 4-DIGIT CENTURY (SEE CR-0512 ABOVE)
000179        01  WS-CURRENT-DATE-NUM               PIC 9(08) VALUE ZERO.
000180        01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE-NUM.
000181            05  WS-CURRENT-YEAR               PIC 9(04).
000182            05  WS-CURRENT-MONTH              PIC 9(02).
000183            05  WS-CURRENT-DAY                PIC 9(02).
000184       *
000185       *    UPPER/LOWER ALPHABETS FOR CASE-INSENSITIVE COMPARE (CR-0201)
000186        01  WS-LOWER-ALPHABET  PIC X(26) VALUE
000187            "abcdefghijklmnopqrstuvwxyz".
000188        01  WS-UPPER-ALPHABET  PIC X(26) VALUE
000189            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000190       *
000191       *    CART PAYMENT METHOD, NORMALIZED TO UPPER CASE FOR COMPARE -
000192       *    PAY-BANK/PAY-CARD-TYPE THEMSELVES STAY AS KEYED, SINCE THEY
000193       *    ARE ECHOED BACK ONTO SKIPPED-OUT
000194        01  WS-PAYMENT-UC.
000195            05  WS-PAY-BANK-UC                PIC X(20).
000196            05  WS-PAY-CARD-TYPE-UC           PIC X(10).
000197            05  WS-PAY-WALLET-PROVIDER-UC     PIC X(20).
000198            05  WS-PAY-UPI-APP-UC             PIC X(20).
000199            05  FILLER                        PIC X(05).
000200       *
000201       *    CART LINE WORKING TABLE - SEEDED WITH ORIGINAL PRICE, THEN
000202       *    WHITTLED DOWN LINE BY LINE AS EACH RULE FIRES.  CLT-BRAND
000203       *    AND CLT-CATEGORY ARE STORED ALREADY UPPERCASED
000204       *    (111-LOAD-ONE-ITEM DOES THE INSPECT/CONVERTING AT LOAD TIME)
000205       *    SINCE EVERY RULE THAT COMPARES AGAINST THEM (310/410) NEEDS
000206       *    THE UPPERCASED FORM AND NO PARAGRAPH EVER NEEDS THE CART'S
000207       *    ORIGINAL KEYED CASE BACK.
000208        77  WS-CART-LINE-MAX                  PIC S9(4) COMP VALUE 200.
000209        77  WS-CART-LINE-COUNT                PIC S9(4) COMP VALUE 0.
000210        01  WS-CART-LINE-TABLE.
000211            05  WS-CART-LINE  OCCURS 200 TIMES.
000212                10  CLT-PRODUCT-ID            PIC X(10).
000213                10  CLT-BRAND                 PIC X(20).
000214                10  CLT-CATEGORY              PIC X(20).
000215                10  CLT-ORIGINAL-PRICE-PAISE  PIC S9(11) COMP-3.
000216                10  CLT-CURRENT-PRICE-PAISE   PIC S9(11) COMP-3.
000217                10  FILLER                    PIC X(05).
000218            05  FILLER                        PIC X(05).
000219       *
000220       *    RULE WORKING TABLE - LOADED ONCE PER RUN, SORTED ONCE PER
000221       *    RUN, RE-USED FOR EVERY CART ON THE FILE.  RT-PRIORITY IS
000222       *    NOT ON THE RULES-IN LAYOUT ITSELF - 060-ASSIGN-PRIORITY
000223       *    DERIVES IT FROM RT-RULE-TYPE AT LOAD TIME PURELY FOR
000224       *    120-SORT-RULES TO KEY ON, AND IS NEVER WRITTEN BACK OUT TO ANY
000225       *    OUTPUT FILE.
000226        77  WS-RULE-TABLE-MAX                 PIC S9(4) COMP VALUE 500.
000227        77  WS-RULE-COUNT                     PIC S9(4) COMP VALUE 0.
000228        01  WS-RULE-TABLE.
000229            05  WS-RULE  OCCURS 500 TIMES.
000230                10  RT-RULE-ID                PIC X(20).
000231                10  RT-RULE-TYPE              PIC X(08).
000232                10  RT-RULE-DESCRIPTION       PIC X(60).
000233                10  RT-DISCOUNT-PERCENT       PIC S9(3)  COMP-3.
000234                10  RT-TARGET-BRAND           PIC X(20).
000235                10  RT-TARGET-BRAND-UC        PIC X(20).
000236                10  RT-TARGET-CATEGORY        PIC X(20).
000237                10  RT-TARGET-CATEGORY-UC     PIC X(20).
000238                10  RT-EXCLUDED-BRAND-COUNT   PIC S9(2)  COMP-3.
000239       *    RT-EXCLUDED-BRAND IS INDEXED (NOT PLAIN-SUBSCRIPTED) SOLELY SO
000240       *    520-VOUCHER-EXCLUDED-CHECK CAN SEARCH IT - EVERY OTHER OCCURS
000241       *    TABLE IN THIS PROGRAM IS WALKED WITH AN ORDINARY PERFORM
000242       *    VARYING INSTEAD.
000243                10  RT-EXCLUDED-BRAND  OCCURS 10 TIMES
000244                                       INDEXED BY RB-IDX
000245                                                PIC X(20).
000246                10  RT-MIN-CUSTOMER-TIER      PIC X(10).
000247                10  RT-REQUIRED-PAY-MODE      PIC X(12).
000248                10  RT-REQUIRED-BANK          PIC X(20).
000249                10  RT-REQUIRED-CARD-TYPE     PIC X(10).
000250                10  RT-REQUIRED-UPI-APP       PIC X(20).
000251                10  RT-REQUIRED-WALLET-PROVIDER
000252                                              PIC X(20).
000253                10  RT-MIN-CART-VALUE-PAISE   PIC S9(9)  COMP-3.
000254                10  RT-MAX-DISCOUNT-CAP-PAISE PIC S9(9)  COMP-3.
000255                10  RT-PRIORITY               PIC S9(4)  COMP-3.
000256                10  FILLER                    PIC X(05).
000257            05  FILLER                        PIC X(05).
000258       *
000259       *    HOLD AREA FOR THE INSERTION SORT IN 120-SORT-RULES - SAME
000260       *    SHAPE AS ONE WS-RULE OCCURRENCE, FIELD FOR FIELD
000261        01  WS-SAVE-RULE-ENTRY.
000262            05  SV-RULE-ID                    PIC X(20).
000263            05  SV-RULE-TYPE                  PIC X(08).
000264            05  SV-RULE-DESCRIPTION           PIC X(60).
000265            05  SV-DISCOUNT-PERCENT           PIC S9(3)  COMP-3.
000266            05  SV-TARGET-BRAND               PIC X(20).
000267            05  SV-TARGET-BRAND-UC            PIC X(20).
000268            05  SV-TARGET-CATEGORY            PIC X(20).
000269            05  SV-TARGET-CATEGORY-UC         PIC X(20).
000270            05  SV-EXCLUDED-BRAND-COUNT       PIC S9(2)  COMP-3.
000271            05  SV-EXCLUDED-BRAND  OCCURS 10 TIMES
000272                                              PIC X(20).
000273            05  SV-MIN-CUSTOMER-TIER          PIC X(10).
000274            05  SV-REQUIRED-PAY-MODE          PIC X(12).
000275            05  SV-REQUIRED-BANK              PIC X(20).
000276            05  SV-REQUIRED-CARD-TYPE         PIC X(10).
000277            05  SV-REQUIRED-UPI-APP           PIC X(20).
000278            05  SV-REQUIRED-WALLET-PROVIDER   PIC X(20).
000279            05  SV-MIN-CART-VALUE-PAISE       PIC S9(9)  COMP-3.
000280            05  SV-MAX-DISCOUNT-CAP-PAISE     PIC S9(9)  COMP-3.
000281            05  SV-PRIORITY                   PIC S9(4)  COMP-3.
000282            05  FILLER                        PIC X(05).
000283       *
000284       *    SUBSCRIPTS.  ALL FOUR ARE COMP RATHER THAN COMP-3 SINCE
000285       *    NONE OF THEM IS A MONEY FIELD - THEY ONLY EVER ADDRESS A TABLE
000286       *    OCCURRENCE OR COUNT A LOOP, SO BINARY IS BOTH FASTER FOR
000287       *    SUBSCRIPT ARITHMETIC AND MATCHES SHOP CONVENTION FOR COUNTERS.
000288        01  WS-SUBSCRIPTS.
000289            05  WS-LINE-IDX                   PIC S9(4) COMP.
000290            05  WS-SORT-IDX                   PIC S9(4) COMP.
000291            05  WS-COMPARE-IDX                PIC S9(4) COMP.
000292            05  WS-COPY-IDX                   PIC S9(4) COMP.
000293            05  FILLER                        PIC X(04).
000294       *
000295       *    PER-CART ACCUMULATORS - RESET TO ZERO AT THE TOP OF EVERY
000296       *    100-PROCESS-CART SO ONE CART'S TOTALS NEVER BLEED INTO THE
000297       *    NEXT.
000298        01  WS-CART-TOTALS.
000299            05  WS-ORIGINAL-TOTAL-PAISE       PIC S9(11) COMP-3 VALUE 0.
000300            05  WS-FINAL-PRICE-PAISE          PIC S9(11) COMP-3 VALUE 0.
000301            05  WS-TOTAL-SAVINGS-PAISE        PIC S9(11) COMP-3 VALUE 0.
000302            05  WS-APPLIED-COUNT              PIC S9(4)  COMP     VALUE 0.
000303            05  WS-SKIPPED-COUNT              PIC S9(4)  COMP     VALUE 0.
000304            05  FILLER                        PIC X(04).
000305       *
000306       *    PER-RULE WORK FIELDS - RE-USED BY WHICHEVER RULE PARAGRAPH
000307       *    (300/400/500/600) IS CURRENTLY RUNNING. NOT PER-CART FIELDS -
000308       *    300-BRAND-DISCOUNT AND 400-CATEGORY-DISCOUNT BOTH ZERO
000309       *    WS-RULE-DISCOUNT-TOTAL THEMSELVES BEFORE USING IT.
000310        01  WS-RULE-WORK.
000311            05  WS-RULE-DISCOUNT-TOTAL        PIC S9(9)  COMP-3.
000312            05  WS-ITEM-DISCOUNT              PIC S9(9)  COMP-3.
000313            05  WS-REMAINING-CAP              PIC S9(9)  COMP-3.
000314            05  FILLER                        PIC X(04).
000315       *
000316       *    PAYMENT-RULE DISTRIBUTION WORK FIELDS - USED ONLY BY
000317       *    600/610/620/621/630. WS-CURRENT-TOTAL-PAISE HERE IS THE CART'S
000318       *    RUNNING PRICE TOTAL AT THE MOMENT THE PAYMENT RULE RUNS, NOT
000319       *    THE ORIGINAL PRE-DISCOUNT TOTAL IN WS-CART-TOTALS.
000320        01  WS-DIST-WORK.
000321            05  WS-CURRENT-TOTAL-PAISE        PIC S9(11) COMP-3.
000322            05  WS-REMAINING-TO-DISTRIBUTE    PIC S9(9)  COMP-3.
000323            05  WS-ITEM-SHARE                 PIC S9(9)  COMP-3.
000324            05  FILLER                        PIC X(04).
000325       *
000326       *    EDITED AMOUNTS FOR EMBEDDING IN SKIP-REASON-TEXT.  ZONE
000327       *    SUPPRESSION LEAVES LEADING BLANKS IN FRONT OF THE FIRST
000328       *    SIGNIFICANT DIGIT, SO CR-0910 ADDED THE TWO -LEAD-CTR
000329       *    COUNTERS BELOW - INSPECT TALLIES THE BLANKS FOR US, AND
000330       *    THE STRING THAT BUILDS THE SKIP REASON REFERENCE-MODIFIES
000331       *    PAST THEM, SO THE TEXT COMES OUT "12345" NOT "     12345".
000332        01  WS-EDITED-AMOUNTS.
000333            05  WS-CURRENT-TOTAL-ED           PIC Z(10)9.
000334            05  WS-CURRENT-TOTAL-LEAD-CTR     PIC S9(4) COMP.
000335            05  WS-MIN-CART-VALUE-ED          PIC Z(10)9.
000336            05  WS-MIN-CART-VALUE-LEAD-CTR    PIC S9(4) COMP.
000337            05  FILLER                        PIC X(04).
000338       *
000339        PROCEDURE DIVISION.
000340       *================================================================*
000341       *  000  MAIN CONTROL                                             *
000342       *================================================================*
000343        000-MAIN-CONTROL.
000344            PERFORM 001-HOUSEKEEPING THRU 001-EXIT.
000345            PERFORM 100-PROCESS-CART THRU 100-EXIT
000346                UNTIL NO-MORE-CARTS.
000347            PERFORM 950-CLOSE-FILES THRU 950-EXIT.
000348            MOVE +0 TO RETURN-CODE.
000349            GOBACK.
000350       *
000351        001-HOUSEKEEPING.
000352            DISPLAY 'DISCALC - DISCOUNT SETTLEMENT RUN STARTING'.
000353            ACCEPT WS-CURRENT-DATE-NUM FROM DATE YYYYMMDD.
000354            DISPLAY 'RUN DATE ' WS-CURRENT-YEAR '/' WS-CURRENT-MONTH
000355                    '/' WS-CURRENT-DAY.
000356            OPEN INPUT  CART-IN
000357                        RULES-IN.
000358            IF NOT CART-OK
000359                DISPLAY 'DISCALC - CART-IN OPEN ERROR, STATUS '
000360                        CART-STAT
000361                GO TO 999-ABEND
000362            END-IF.
000363            IF NOT RULE-OK
000364                DISPLAY 'DISCALC - RULES-IN OPEN ERROR, STATUS '
000365                        RULE-STAT
000366                GO TO 999-ABEND
000367            END-IF.
000368            OPEN OUTPUT RESULT-OUT
000369                        APPLIED-OUT
000370                        SKIPPED-OUT.
000371            IF NOT RSLT-OK OR NOT APPL-OK OR NOT SKIP-OK
000372                DISPLAY 'DISCALC - OUTPUT FILE OPEN ERROR'
000373                GO TO 999-ABEND
000374            END-IF.
000375            PERFORM 050-LOAD-RULES THRU 050-EXIT.
000376            PERFORM 120-SORT-RULES THRU 120-EXIT.
000377            PERFORM 090-READ-CART-HEADER THRU 090-EXIT.
000378        001-EXIT.
000379            EXIT.
000380       *
000381       *================================================================*
000382       *  050  LOAD THE DISCOUNT RULE MASTER INTO WS-RULE-TABLE         *
000383       *================================================================*
000384        050-LOAD-RULES.
000385       *    WS-RULE-TABLE-MAX GUARDS THE OCCURS 500 LIMIT ON WS-RULE-TABLE
000386       *    - IF RULES-IN EVER CARRIES MORE THAN THAT, THIS PARAGRAPH
000387       *    STOPS LOADING RATHER THAN RUN OFF THE END OF THE TABLE.
000388       *    050-EXIT'S DISPLAY BELOW IS THE ONLY WAY OPERATIONS FINDS OUT
000389       *    WHEN THAT HAS HAPPENED.
000390            PERFORM 055-LOAD-ONE-RULE THRU 055-EXIT
000391                UNTIL NO-MORE-RULES
000392                OR WS-RULE-COUNT = WS-RULE-TABLE-MAX.
000393            DISPLAY 'DISCALC - RULE MASTER LOADED, COUNT = '
000394                    WS-RULE-COUNT.
000395        050-EXIT.
000396            EXIT.
000397       *
000398        055-LOAD-ONE-RULE.
000399       *    EVERY RT-xxx FIELD USED FOR MATCHING (BRAND, CATEGORY, BANK,
000400       *    CARD TYPE, UPI APP, WALLET PROVIDER) GETS A SECOND -UC COPY
000401       *    BUILT RIGHT HERE WITH INSPECT/CONVERTING - THE ORIGINAL-CASE
000402       *    FIELD IS KEPT TOO SINCE IT STILL GOES OUT ON SKIP-REASON-TEXT
000403       *    AND SHOULD READ THE WAY THE RULE WAS AUTHORED, NOT SHOUTING IN
000404       *    UPPERCASE.
000405            READ RULES-IN INTO DISCOUNT-RULE-RECORD
000406                AT END
000407                    SET NO-MORE-RULES TO TRUE
000408                    GO TO 055-EXIT
000409            END-READ.
000410            ADD 1 TO WS-RULE-COUNT.
000411            MOVE RULE-ID           TO RT-RULE-ID (WS-RULE-COUNT).
000412            MOVE RULE-TYPE         TO RT-RULE-TYPE (WS-RULE-COUNT).
000413            MOVE RULE-DESCRIPTION  TO RT-RULE-DESCRIPTION
000414                                         (WS-RULE-COUNT).
000415            MOVE RULE-DISCOUNT-PERCENT
000416                                   TO RT-DISCOUNT-PERCENT
000417                                         (WS-RULE-COUNT).
000418            MOVE RULE-TARGET-BRAND TO RT-TARGET-BRAND (WS-RULE-COUNT).
000419            MOVE RULE-TARGET-BRAND TO RT-TARGET-BRAND-UC
000420                                         (WS-RULE-COUNT).
000421            INSPECT RT-TARGET-BRAND-UC (WS-RULE-COUNT)
000422                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000423            MOVE RULE-TARGET-CATEGORY
000424                                   TO RT-TARGET-CATEGORY (WS-RULE-COUNT).
000425            MOVE RULE-TARGET-CATEGORY
000426                                   TO RT-TARGET-CATEGORY-UC
000427                                         (WS-RULE-COUNT).
000428            INSPECT RT-TARGET-CATEGORY-UC (WS-RULE-COUNT)
000429                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000430            MOVE RULE-EXCLUDED-BRAND-COUNT
000431                                   TO RT-EXCLUDED-BRAND-COUNT
000432                                         (WS-RULE-COUNT).
000433            PERFORM 056-COPY-EXCLUDED-BRAND
000434                VARYING WS-COPY-IDX FROM 1 BY 1
000435                UNTIL WS-COPY-IDX > 10.
000436            MOVE RULE-MIN-CUSTOMER-TIER
000437                                   TO RT-MIN-CUSTOMER-TIER
000438                                         (WS-RULE-COUNT).
000439            MOVE RULE-REQUIRED-PAY-MODE
000440                                   TO RT-REQUIRED-PAY-MODE
000441                                         (WS-RULE-COUNT).
000442            MOVE RULE-REQUIRED-BANK
000443                                   TO RT-REQUIRED-BANK (WS-RULE-COUNT).
000444            INSPECT RT-REQUIRED-BANK (WS-RULE-COUNT)
000445                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000446            MOVE RULE-REQUIRED-CARD-TYPE
000447                                   TO RT-REQUIRED-CARD-TYPE
000448                                         (WS-RULE-COUNT).
000449            INSPECT RT-REQUIRED-CARD-TYPE (WS-RULE-COUNT)
000450                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000451            MOVE RULE-REQUIRED-UPI-APP
000452                                   TO RT-REQUIRED-UPI-APP
000453                                         (WS-RULE-COUNT).
000454            INSPECT RT-REQUIRED-UPI-APP (WS-RULE-COUNT)
000455                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000456            MOVE RULE-REQUIRED-WALLET-PROVIDER
000457                                   TO RT-REQUIRED-WALLET-PROVIDER
000458                                         (WS-RULE-COUNT).
000459            INSPECT RT-REQUIRED-WALLET-PROVIDER (WS-RULE-COUNT)
000460                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000461            MOVE RULE-MIN-CART-VALUE-PAISE
000462                                   TO RT-MIN-CART-VALUE-PAISE
000463                                         (WS-RULE-COUNT).
000464            MOVE RULE-MAX-DISCOUNT-CAP-PAISE
000465                                   TO RT-MAX-DISCOUNT-CAP-PAISE
000466                                         (WS-RULE-COUNT).
000467            PERFORM 060-ASSIGN-PRIORITY THRU 060-EXIT.
000468        055-EXIT.
000469            EXIT.
000470       *
000471        056-COPY-EXCLUDED-BRAND.
000472            MOVE RULE-EXCLUDED-BRAND (WS-COPY-IDX)
000473                TO RT-EXCLUDED-BRAND (WS-RULE-COUNT, WS-COPY-IDX).
000474            INSPECT RT-EXCLUDED-BRAND (WS-RULE-COUNT, WS-COPY-IDX)
000475                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000476       *
000477       *    060  RULE TYPE DECIDES SORT PRIORITY - LOWER RUNS FIRST.
000478       *    ADDED CR-0477 SO A GIVEN CART ALWAYS SEES BRAND, THEN
000479       *    CATEGORY, THEN VOUCHER, THEN PAYMENT, NO MATTER WHAT ORDER
000480       *    THE RULES ARRIVE IN ON RULES-IN.
000481        060-ASSIGN-PRIORITY.
000482            EVALUATE RT-RULE-TYPE (WS-RULE-COUNT)
000483                WHEN 'BRAND'
000484                    MOVE 1000 TO RT-PRIORITY (WS-RULE-COUNT)
000485                WHEN 'CATEGORY'
000486                    MOVE 2000 TO RT-PRIORITY (WS-RULE-COUNT)
000487                WHEN 'VOUCHER'
000488                    MOVE 3000 TO RT-PRIORITY (WS-RULE-COUNT)
000489                WHEN 'PAYMENT'
000490                    MOVE 4000 TO RT-PRIORITY (WS-RULE-COUNT)
000491                WHEN OTHER
000492                    MOVE 9999 TO RT-PRIORITY (WS-RULE-COUNT)
000493            END-EVALUATE.
000494        060-EXIT.
000495            EXIT.
000496       *
000497       *================================================================*
000498       *  090  READ ONE CART HEADER, PRIME AND RE-PRIME THE MAIN LOOP   *
000499       *================================================================*
000500        090-READ-CART-HEADER.
000501       *    THIS PARAGRAPH IS BOTH THE PRIMING READ (CALLED ONCE FROM
000502       *    001-HOUSEKEEPING) AND THE RE-PRIME AT THE BOTTOM OF EVERY CART
000503       *    (CALLED FROM 100) - THE LEADING NO-MORE-CARTS CHECK STOPS IT
000504       *    FROM ATTEMPTING A READ PAST THE LAST CART.
000505            IF NO-MORE-CARTS
000506                GO TO 090-EXIT
000507            END-IF.
000508            READ CART-IN INTO CART-HEADER-RECORD
000509                AT END
000510                    SET NO-MORE-CARTS TO TRUE
000511                    GO TO 090-EXIT
000512            END-READ.
000513       *    UPPERCASE THE FOUR PAYMENT-DESCRIPTOR FIELDS ONCE HERE SO
000514       *    610-PAYMENT-MATCH-TEST CAN DO STRAIGHT COMPARES LATER WITHOUT
000515       *    REPEATING THE CONVERSION FOR EVERY RULE IN THE CART.
000516            MOVE PAY-BANK             TO WS-PAY-BANK-UC.
000517            INSPECT WS-PAY-BANK-UC
000518                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000519            MOVE PAY-CARD-TYPE        TO WS-PAY-CARD-TYPE-UC.
000520            INSPECT WS-PAY-CARD-TYPE-UC
000521                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000522            MOVE PAY-WALLET-PROVIDER  TO WS-PAY-WALLET-PROVIDER-UC.
000523            INSPECT WS-PAY-WALLET-PROVIDER-UC
000524                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000525            MOVE PAY-UPI-APP          TO WS-PAY-UPI-APP-UC.
000526            INSPECT WS-PAY-UPI-APP-UC
000527                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000528        090-EXIT.
000529            EXIT.
000530       *
000531       *================================================================*
000532       *  100  PROCESS ONE CART FROM HEADER THROUGH RESULT-OUT WRITE    *
000533       *================================================================*
000534        100-PROCESS-CART.
000535       *    RESET THE PER-CART ACCUMULATORS BEFORE TOUCHING A NEW CART -
000536       *    WS-RULE-TABLE ITSELF IS LOADED ONLY ONCE FOR THE WHOLE RUN
000537       *    (001-HOUSEKEEPING), BUT THESE COUNTERS AND TOTALS ARE STRICTLY
000538       *    PER-CART AND MUST NOT CARRY OVER.
000539            MOVE 0 TO WS-APPLIED-COUNT.
000540            MOVE 0 TO WS-SKIPPED-COUNT.
000541            MOVE 0 TO WS-ORIGINAL-TOTAL-PAISE.
000542            MOVE 0 TO WS-FINAL-PRICE-PAISE.
000543            MOVE 0 TO WS-TOTAL-SAVINGS-PAISE.
000544            PERFORM 110-LOAD-CART-ITEMS THRU 110-EXIT.
000545       *    CR-0233: A CART WITH ITEM-COUNT OF ZERO ON THE HEADER, OR ONE
000546       *    WHOSE ITEMS ALL FAILED TO LOAD, GETS A ZERO RESULT RECORD AND
000547       *    NOTHING ELSE - NO RULES ARE EVEN CONSULTED, SINCE THERE IS
000548       *    NOTHING ON THE CART TO DISCOUNT.
000549            IF CART-ITEM-COUNT = 0 OR WS-CART-LINE-COUNT = 0
000550                PERFORM 115-EMPTY-CART-RESULT THRU 115-EXIT
000551            ELSE
000552                PERFORM 140-SEED-WORKING-PRICES THRU 140-EXIT
000553                PERFORM 200-APPLY-RULES THRU 200-EXIT
000554                PERFORM 900-WRAP-UP THRU 900-EXIT
000555            END-IF.
000556            PERFORM 090-READ-CART-HEADER THRU 090-EXIT.
000557        100-EXIT.
000558            EXIT.
000559       *
000560       *================================================================*
000561       *  110  LOAD THIS CART'S LINE ITEMS INTO WS-CART-LINE-TABLE      *
000562       *================================================================*
000563        110-LOAD-CART-ITEMS.
000564       *    WS-CART-LINE-MAX GUARDS THE OCCURS 200 LIMIT ON
000565       *    WS-CART-LINE-TABLE THE SAME WAY WS-RULE-TABLE-MAX GUARDS 050 -
000566       *    A CART CARRYING MORE THAN 200 ITEM RECORDS SIMPLY STOPS
000567       *    LOADING AT 200 RATHER THAN OVERRUN THE TABLE.
000568            MOVE 0 TO WS-CART-LINE-COUNT.
000569            IF CART-ITEM-COUNT > 0
000570                PERFORM 111-LOAD-ONE-ITEM THRU 111-EXIT
000571                    VARYING WS-LINE-IDX FROM 1 BY 1
000572                    UNTIL WS-LINE-IDX > CART-ITEM-COUNT
000573                    OR WS-LINE-IDX > WS-CART-LINE-MAX
000574            END-IF.
000575        110-EXIT.
000576            EXIT.
000577       *
000578        111-LOAD-ONE-ITEM.
000579       *    AN AT END HERE MEANS CART-IN RAN OUT OF RECORDS BEFORE THIS
000580       *    CART'S HEADER-ITEM-COUNT WAS SATISFIED - TREATED AS END OF
000581       *    FILE RATHER THAN AN ERROR, SINCE THE OUTER 100 LOOP CONDITION
000582       *    (090) IS WHAT DECIDES WHEN THE RUN IS DONE.
000583            READ CART-IN INTO CART-ITEM-RECORD
000584                AT END
000585                    SET NO-MORE-CARTS TO TRUE
000586                    GO TO 111-EXIT
000587            END-READ.
000588            ADD 1 TO WS-CART-LINE-COUNT.
000589            MOVE ITEM-PRODUCT-ID TO CLT-PRODUCT-ID (WS-CART-LINE-COUNT).
000590            MOVE ITEM-BRAND      TO CLT-BRAND (WS-CART-LINE-COUNT).
000591            INSPECT CLT-BRAND (WS-CART-LINE-COUNT)
000592                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000593            MOVE ITEM-CATEGORY  TO CLT-CATEGORY (WS-CART-LINE-COUNT).
000594            INSPECT CLT-CATEGORY (WS-CART-LINE-COUNT)
000595                CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
000596       *    ORIGINAL-PRICE-PAISE IS EXTENDED PRICE (UNIT PRICE TIMES
000597       *    QUANTITY), NOT UNIT PRICE - EVERY DOWNSTREAM COMPUTE IN
000598       *    300/400/500/600 WORKS AGAINST THE EXTENDED LINE PRICE, SO THE
000599       *    MULTIPLY IS DONE ONCE HERE AND NEVER AGAIN.
000600            COMPUTE CLT-ORIGINAL-PRICE-PAISE (WS-CART-LINE-COUNT) =
000601                ITEM-UNIT-PRICE-PAISE * ITEM-QUANTITY.
000602        111-EXIT.
000603            EXIT.
000604       *
000605       *================================================================*
000606       *  115  EMPTY CART - SHORT CIRCUIT, ZERO RESULT RECORD ONLY      *
000607       *================================================================*
000608        115-EMPTY-CART-RESULT.
000609       *    NO APPLIED-OUT OR SKIPPED-OUT RECORDS ARE WRITTEN FOR AN EMPTY
000610       *    CART EITHER - WITH NO LINES TO SCAN, NO RULE COULD HAVE
000611       *    MATCHED OR FAILED TO MATCH, SO THERE IS NOTHING MEANINGFUL TO
000612       *    REPORT ON EITHER FILE.
000613            MOVE 0 TO WS-ORIGINAL-TOTAL-PAISE.
000614            MOVE 0 TO WS-FINAL-PRICE-PAISE.
000615            MOVE 0 TO WS-TOTAL-SAVINGS-PAISE.
000616            MOVE 0 TO WS-APPLIED-COUNT.
000617            MOVE 0 TO WS-SKIPPED-COUNT.
000618            PERFORM 910-WRITE-RESULT-RECORD THRU 910-EXIT.
000619        115-EXIT.
000620            EXIT.
000621       *
000622       *================================================================*
000623       *  120  STABLE INSERTION SORT OF WS-RULE-TABLE ON RT-PRIORITY    *
000624       *================================================================*
000625        120-SORT-RULES.
000626       *    AN INSERTION SORT WAS CHOSEN OVER THE SORT VERB BECAUSE
000627       *    WS-RULE-TABLE IS ALREADY IN MEMORY (NOT ON A SORT WORK FILE)
000628       *    AND WS-RULE-COUNT NEVER EXCEEDS 500 - INSERTION IS STABLE,
000629       *    WHICH MATTERS SINCE CR-0477 REQUIRES RULES OF THE SAME TYPE TO
000630       *    KEEP THEIR RULES-IN ARRIVAL ORDER.
000631            IF WS-RULE-COUNT > 1
000632                PERFORM 121-SORT-OUTER THRU 121-EXIT
000633                    VARYING WS-SORT-IDX FROM 2 BY 1
000634                    UNTIL WS-SORT-IDX > WS-RULE-COUNT
000635            END-IF.
000636        120-EXIT.
000637            EXIT.
000638       *
000639        121-SORT-OUTER.
000640       *    CLASSIC INSERTION SORT: LIFT THE CANDIDATE ENTRY OUT INTO
000641       *    WS-SAVE-RULE-ENTRY, THEN LET 122 SLIDE EVERYTHING BIGGER THAN
000642       *    IT ONE SLOT TO THE RIGHT BEFORE DROPPING IT BACK IN AT
000643       *    WS-COMPARE-IDX - THE STRICT > IN 122 (NOT >=) IS WHAT KEEPS
000644       *    EQUAL-PRIORITY ENTRIES FROM SWAPPING PAST EACH OTHER, WHICH IS
000645       *    WHAT MAKES THE SORT STABLE.
000646            MOVE WS-RULE (WS-SORT-IDX) TO WS-SAVE-RULE-ENTRY.
000647            MOVE WS-SORT-IDX TO WS-COMPARE-IDX.
000648            SET SHIFT-NOT-DONE TO TRUE.
000649            PERFORM 122-SHIFT-DOWN UNTIL SHIFT-DONE.
000650            MOVE WS-SAVE-RULE-ENTRY TO WS-RULE (WS-COMPARE-IDX).
000651        121-EXIT.
000652            EXIT.
000653       *
000654        122-SHIFT-DOWN.
000655       *    WS-COMPARE-IDX = 1 MEANS WE HAVE SHIFTED ALL THE WAY TO THE
000656       *    FRONT OF THE TABLE WITH NOTHING LEFT TO COMPARE AGAINST - STOP
000657       *    THE SHIFT LOOP RATHER THAN TEST SUBSCRIPT ZERO, WHICH WOULD BE
000658       *    OUT OF BOUNDS ON WS-RULE-TABLE.
000659            IF WS-COMPARE-IDX = 1
000660                SET SHIFT-DONE TO TRUE
000661            ELSE
000662                IF RT-PRIORITY (WS-COMPARE-IDX - 1) > SV-PRIORITY
000663                    MOVE WS-RULE (WS-COMPARE-IDX - 1)
000664                        TO WS-RULE (WS-COMPARE-IDX)
000665                    SUBTRACT 1 FROM WS-COMPARE-IDX
000666                ELSE
000667                    SET SHIFT-DONE TO TRUE
000668                END-IF
000669            END-IF.
000670       *
000671       *================================================================*
000672       *  140  SEED WORKING PRICES - CURRENT = ORIGINAL FOR EVERY LINE  *
000673       *================================================================*
000674        140-SEED-WORKING-PRICES.
000675            MOVE 0 TO WS-ORIGINAL-TOTAL-PAISE.
000676            PERFORM 141-SEED-ONE-LINE
000677                VARYING WS-LINE-IDX FROM 1 BY 1
000678                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
000679        140-EXIT.
000680            EXIT.
000681       *
000682        141-SEED-ONE-LINE.
000683       *    CLT-CURRENT-PRICE-PAISE IS THE FIELD EVERY RULE PARAGRAPH
000684       *    (300/400/500/600) SUBTRACTS FROM AS DISCOUNTS ARE APPLIED -
000685       *    SEEDING IT FROM CLT-ORIGINAL-PRICE-PAISE HERE, BEFORE ANY RULE
000686       *    RUNS, IS WHAT LETS A LATER RULE SEE THE PRICE AFTER AN EARLIER
000687       *    RULE'S DISCOUNT (STACKING).
000688            MOVE CLT-ORIGINAL-PRICE-PAISE (WS-LINE-IDX)
000689                TO CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX).
000690            ADD CLT-ORIGINAL-PRICE-PAISE (WS-LINE-IDX)
000691                TO WS-ORIGINAL-TOTAL-PAISE.
000692       *
000693       *================================================================*
000694       *  200  APPLY EVERY RULE IN WS-RULE-TABLE, IN SORTED PRIORITY    *
000695       *       ORDER, AGAINST THIS CART                                 *
000696       *================================================================*
000697        200-APPLY-RULES.
000698       *    WS-RULE-TABLE WAS ALREADY SORTED ONCE FOR THE WHOLE RUN (120,
000699       *    CALLED FROM 001-HOUSEKEEPING) - THIS JUST WALKS IT IN THAT
000700       *    ORDER FOR EVERY CART, SO BRAND RULES ALWAYS FIRE BEFORE
000701       *    CATEGORY, VOUCHER, THEN PAYMENT, ON EVERY CART.
000702            PERFORM 210-APPLY-ONE-RULE
000703                VARYING WS-SORT-IDX FROM 1 BY 1
000704                UNTIL WS-SORT-IDX > WS-RULE-COUNT.
000705        200-EXIT.
000706            EXIT.
000707       *
000708        210-APPLY-ONE-RULE.
000709       *    DISPATCH ON RULE TYPE - EACH BRANCH PERFORMS ITS OWN
000710       *    SELF-CONTAINED PARAGRAPH, WHICH DECIDES FOR ITSELF WHETHER TO
000711       *    WRITE AN APPLIED OR A SKIPPED RECORD. RULE TYPES OUTSIDE THE
000712       *    FOUR KNOWN ONES FALL TO WHEN OTHER AND ARE SIMPLY IGNORED -
000713       *    NOT AN ERROR, JUST NOT ACTED ON.
000714            EVALUATE RT-RULE-TYPE (WS-SORT-IDX)
000715                WHEN 'BRAND'
000716                    PERFORM 300-BRAND-DISCOUNT THRU 300-EXIT
000717                WHEN 'CATEGORY'
000718                    PERFORM 400-CATEGORY-DISCOUNT THRU 400-EXIT
000719                WHEN 'VOUCHER'
000720                    PERFORM 500-VOUCHER-DISCOUNT THRU 500-EXIT
000721                WHEN 'PAYMENT'
000722                    PERFORM 600-PAYMENT-DISCOUNT THRU 600-EXIT
000723                WHEN OTHER
000724                    CONTINUE
000725            END-EVALUATE.
000726       *
000727       *================================================================*
000728       *  250  WRITE ONE APPLIED-DISCOUNT-RECORD FOR THE CURRENT RULE   *
000729       *       WS-SORT-IDX, WS-RULE-DISCOUNT-TOTAL MUST BE SET FIRST    *
000730       *================================================================*
000731        250-RECORD-APPLIED.
000732       *    CALLED FROM ALL FOUR RULE PARAGRAPHS ONCE THEY HAVE DECIDED
000733       *    SOMETHING WAS ACTUALLY DISCOUNTED - WS-SORT-IDX MUST STILL
000734       *    POINT AT THE RULE THAT JUST RAN AND WS-RULE-DISCOUNT-TOTAL
000735       *    MUST HOLD WHAT IT TOOK OFF, SINCE NEITHER IS RE-DERIVED HERE.
000736            MOVE RT-RULE-ID (WS-SORT-IDX)     TO APPL-RULE-ID.
000737            MOVE RT-RULE-TYPE (WS-SORT-IDX)   TO APPL-RULE-TYPE.
000738            MOVE WS-RULE-DISCOUNT-TOTAL       TO
000739                    APPL-DISCOUNT-AMOUNT-PAISE.
000740            MOVE RT-RULE-DESCRIPTION (WS-SORT-IDX)
000741                                               TO APPL-RULE-DESCRIPTION.
000742            WRITE APPLIED-OUT-REC FROM APPLIED-DISCOUNT-RECORD.
000743            ADD 1 TO WS-APPLIED-COUNT.
000744        250-EXIT.
000745            EXIT.
000746       *
000747       *    260  WRITE ONE SKIPPED-REASON-RECORD.  CALLER MUST HAVE
000748       *    ALREADY MOVED SKIP-RULE-ID AND SKIP-REASON-TEXT.
000749        260-WRITE-SKIPPED.
000750            WRITE SKIPPED-OUT-REC FROM SKIPPED-REASON-RECORD.
000751            ADD 1 TO WS-SKIPPED-COUNT.
000752        260-EXIT.
000753            EXIT.
000754       *
000755       *================================================================*
000756       *  300  BRAND DISCOUNT - PCT OFF EVERY LINE MATCHING THE TARGET  *
000757       *       BRAND.  RULE-MAX-DISCOUNT-CAP-PAISE IS NOT READ HERE -   *
000758       *       CR-0169 GAVE THE CAP TO VOUCHER AND PAYMENT ONLY.        *
000759       *================================================================*
000760        300-BRAND-DISCOUNT.
000761            MOVE 0 TO WS-RULE-DISCOUNT-TOTAL.
000762       *    ZERO THE ACCUMULATOR BEFORE THE SCAN - 310 ADDS INTO IT ONE
000763       *    LINE AT A TIME, SO IF NO LINE MATCHES THE TARGET BRAND THE
000764       *    TOTAL COMES BACK ZERO AND WE KNOW TO SKIP.
000765            PERFORM 310-BRAND-LINE-SCAN
000766                VARYING WS-LINE-IDX FROM 1 BY 1
000767                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
000768            IF WS-RULE-DISCOUNT-TOTAL > 0
000769                PERFORM 250-RECORD-APPLIED THRU 250-EXIT
000770            ELSE
000771       *    UNLIKE VOUCHER (500) A BRAND RULE WITH NOTHING TO DISCOUNT IS
000772       *    WORTH A SKIPPED-OUT RECORD - MERCHANDISING WANTS TO KNOW WHEN
000773       *    A BRAND PROMOTION NEVER FIRED.
000774                MOVE RT-RULE-ID (WS-SORT-IDX) TO SKIP-RULE-ID
000775                MOVE SPACES TO SKIP-REASON-TEXT
000776                STRING RT-RULE-ID (WS-SORT-IDX) DELIMITED BY SPACE
000777                       ': No ' DELIMITED BY SIZE
000778                       RT-TARGET-BRAND (WS-SORT-IDX) DELIMITED BY SPACE
000779                       ' items in cart' DELIMITED BY SIZE
000780                       INTO SKIP-REASON-TEXT
000781                END-STRING
000782                PERFORM 260-WRITE-SKIPPED THRU 260-EXIT
000783            END-IF.
000784        300-EXIT.
000785            EXIT.
000786       *
000787        310-BRAND-LINE-SCAN.
000788       *    COMPARE AGAINST THE UPPERCASED RT-TARGET-BRAND-UC, NOT THE
000789       *    ORIGINAL-CASE RT-TARGET-BRAND - THE MATCH HAS TO BE CASE-BLIND
000790       *    (CR-0640) BUT THE ORIGINAL CASING IS STILL KEPT AROUND FOR THE
000791       *    "NO xxx ITEMS IN CART" SKIP TEXT.
000792            IF CLT-BRAND (WS-LINE-IDX) = RT-TARGET-BRAND-UC (WS-SORT-IDX)
000793       *    INTENTIONALLY NO ROUNDED HERE - FINANCE WANTS PERCENT
000794       *    DISCOUNTS TRUNCATED TOWARD ZERO, THE SAME WAY THE REGISTER
000795       *    TERMINALS DO IT, SO THE PAISE NEVER GO UP ON A DISCOUNTED
000796       *    LINE. DO NOT ADD ROUNDED TO THIS.
000797                COMPUTE WS-ITEM-DISCOUNT =
000798                    (CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX) *
000799                     RT-DISCOUNT-PERCENT (WS-SORT-IDX)) / 100
000800                SUBTRACT WS-ITEM-DISCOUNT
000801                    FROM CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
000802                ADD WS-ITEM-DISCOUNT TO WS-RULE-DISCOUNT-TOTAL
000803            END-IF.
000804       *
000805       *================================================================*
000806       *  400  CATEGORY DISCOUNT - SAME SHAPE AS 300, KEYED ON CATEGORY *
000807       *================================================================*
000808        400-CATEGORY-DISCOUNT.
000809            MOVE 0 TO WS-RULE-DISCOUNT-TOTAL.
000810       *    SAME SHAPE AS 300 - SEE THE NOTES THERE. KEPT AS ITS OWN
000811       *    PARAGRAPH RATHER THAN SHARING 310 BECAUSE THE FIELD COMPARED
000812       *    (CATEGORY VS. BRAND) DIFFERS AND MERCHANDISING HAS ASKED FOR
000813       *    BRAND AND CATEGORY TO EVOLVE SEPARATELY.
000814            PERFORM 410-CATEGORY-LINE-SCAN
000815                VARYING WS-LINE-IDX FROM 1 BY 1
000816                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
000817            IF WS-RULE-DISCOUNT-TOTAL > 0
000818                PERFORM 250-RECORD-APPLIED THRU 250-EXIT
000819            ELSE
000820                MOVE RT-RULE-ID (WS-SORT-IDX) TO SKIP-RULE-ID
000821                MOVE SPACES TO SKIP-REASON-TEXT
000822                STRING RT-RULE-ID (WS-SORT-IDX) DELIMITED BY SPACE
000823                       ': No ' DELIMITED BY SIZE
000824                       RT-TARGET-CATEGORY (WS-SORT-IDX)
000825                           DELIMITED BY SPACE
000826                       ' items in cart' DELIMITED BY SIZE
000827                       INTO SKIP-REASON-TEXT
000828                END-STRING
000829                PERFORM 260-WRITE-SKIPPED THRU 260-EXIT
000830            END-IF.
000831        400-EXIT.
000832            EXIT.
000833       *
000834        410-CATEGORY-LINE-SCAN.
000835       *    CASE-BLIND COMPARE, SAME AS 310 - CATEGORY CODES COME IN FROM
000836       *    THE CATALOG FEED IN MIXED CASE MORE OFTEN THAN BRAND NAMES DO,
000837       *    WHICH IS WHY THIS COMPARE WAS FLAGGED FOR CASE-BLIND MATCHING
000838       *    IN THE FIRST PLACE (CR-0640).
000839            IF CLT-CATEGORY (WS-LINE-IDX) =
000840                    RT-TARGET-CATEGORY-UC (WS-SORT-IDX)
000841       *    TRUNCATING COMPUTE, NOT ROUNDED - SEE 310 FOR WHY.
000842                COMPUTE WS-ITEM-DISCOUNT =
000843                    (CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX) *
000844                     RT-DISCOUNT-PERCENT (WS-SORT-IDX)) / 100
000845                SUBTRACT WS-ITEM-DISCOUNT
000846                    FROM CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
000847                ADD WS-ITEM-DISCOUNT TO WS-RULE-DISCOUNT-TOTAL
000848            END-IF.
000849       *
000850       *================================================================*
000851       *  500  VOUCHER DISCOUNT - PCT OFF EVERY LINE NOT ON THE RULE'S  *
000852       *       EXCLUDED-BRAND LIST, RUNNING TOTAL CAPPED AT             *
000853       *       RULE-MAX-DISCOUNT-CAP-PAISE (CR-0169).  NO SKIP RECORD   *
000854       *       IS EVER WRITTEN FOR A VOUCHER RULE - MERCHANDISING RULED *
000855       *       A ZERO-DISCOUNT VOUCHER IS NOT WORTH A LINE ON SKIPPED.  *
000856       *================================================================*
000857        500-VOUCHER-DISCOUNT.
000858            MOVE 0 TO WS-RULE-DISCOUNT-TOTAL.
000859            PERFORM 510-VOUCHER-LINE-SCAN
000860                VARYING WS-LINE-IDX FROM 1 BY 1
000861                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
000862            IF WS-RULE-DISCOUNT-TOTAL > 0
000863                PERFORM 250-RECORD-APPLIED THRU 250-EXIT
000864            END-IF.
000865        500-EXIT.
000866            EXIT.
000867       *
000868        510-VOUCHER-LINE-SCAN.
000869       *    520 SETS EXCLUDED-BRAND-FOUND WHEN THE LINE'S BRAND IS ON THE
000870       *    RULE'S OWN EXCLUDE LIST - A VOUCHER APPLIES STORE-WIDE BUT
000871       *    MERCHANDISING CAN CARVE OUT BRANDS THAT ALREADY RUN THEIR OWN
000872       *    PROMOTION AND SHOULD NOT ALSO GET THE VOUCHER.
000873            PERFORM 520-VOUCHER-EXCLUDED-CHECK THRU 520-EXIT.
000874            IF EXCLUDED-BRAND-FOUND
000875                CONTINUE
000876            ELSE
000877       *    TRUNCATING COMPUTE - SAME RULE AS 310/410.
000878                COMPUTE WS-ITEM-DISCOUNT =
000879                    (CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX) *
000880                     RT-DISCOUNT-PERCENT (WS-SORT-IDX)) / 100
000881       *    CR-0169: A VOUCHER RULE MAY CARRY A MAX-DISCOUNT-CAP.
000882       *    WS-RULE-DISCOUNT-TOTAL IS THE RUNNING SUM OF WHAT THIS RULE
000883       *    HAS ALREADY GIVEN AWAY ON EARLIER LINES, SO WS-REMAINING-CAP
000884       *    IS "HOW MUCH ROOM IS LEFT UNDER THE CAP" - IF THIS LINE'S
000885       *    SHARE WOULD BUST THAT ROOM, CUT THE SHARE DOWN TO WHAT'S LEFT
000886       *    INSTEAD OF THE FULL PCT.
000887                IF RT-MAX-DISCOUNT-CAP-PAISE (WS-SORT-IDX) > 0
000888                    COMPUTE WS-REMAINING-CAP =
000889                        RT-MAX-DISCOUNT-CAP-PAISE (WS-SORT-IDX)
000890                            - WS-RULE-DISCOUNT-TOTAL
000891                    IF WS-REMAINING-CAP < WS-ITEM-DISCOUNT
000892                        MOVE WS-REMAINING-CAP TO WS-ITEM-DISCOUNT
000893                    END-IF
000894                END-IF
000895       *    ONCE THE CAP IS EXHAUSTED WS-REMAINING-CAP CAN COME BACK ZERO
000896       *    OR NEGATIVE - SKIP THE SUBTRACT/ADD SO A SPENT-OUT CAP DOESN'T
000897       *    QUIETLY HAND MONEY BACK.
000898                IF WS-ITEM-DISCOUNT > 0
000899                    SUBTRACT WS-ITEM-DISCOUNT
000900                        FROM CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
000901                    ADD WS-ITEM-DISCOUNT TO WS-RULE-DISCOUNT-TOTAL
000902                END-IF
000903            END-IF.
000904       *
000905        520-VOUCHER-EXCLUDED-CHECK.
000906       *    RT-EXCLUDED-BRAND IS A SMALL OCCURS TABLE HUNG OFF THIS RULE
000907       *    (UP TO 10 ENTRIES) - INDEXED BY RB-IDX SO THE SEARCH VERB CAN
000908       *    WALK IT. MOST VOUCHER RULES CARRY NO EXCLUSIONS AT ALL, SO WE
000909       *    CHECK RT-EXCLUDED-BRAND-COUNT FIRST AND SKIP THE SEARCH
000910       *    ENTIRELY RATHER THAN SEARCHING A TABLE THAT HAS NOTHING BUT
000911       *    LOW-VALUES IN IT.
000912            SET EXCLUDED-BRAND-NOT-FOUND TO TRUE.
000913            IF RT-EXCLUDED-BRAND-COUNT (WS-SORT-IDX) > 0
000914                SET RB-IDX TO 1
000915                SEARCH RT-EXCLUDED-BRAND (WS-SORT-IDX RB-IDX)
000916                    AT END
000917       *    RAN OFF THE END OF THE TABLE WITHOUT A HIT - THE SWITCH IS
000918       *    ALREADY SET TO NOT-FOUND, SO THERE'S NOTHING LEFT TO DO BUT
000919       *    FALL THROUGH.
000920                        CONTINUE
000921                    WHEN RT-EXCLUDED-BRAND (WS-SORT-IDX RB-IDX) =
000922                         CLT-BRAND (WS-LINE-IDX)
000923                        SET EXCLUDED-BRAND-FOUND TO TRUE
000924                END-SEARCH
000925            END-IF.
000926        520-EXIT.
000927            EXIT.
000928       *
000929       *================================================================*
000930       *  600  PAYMENT DISCOUNT - REQUIRES A MATCHING PAYMENT METHOD    *
000931       *       AND A MINIMUM CART VALUE (CR-0288, CR-0355), THEN        *
000932       *       SPREADS ITS DISCOUNT BACK OVER EVERY LINE (620).         *
000933       *================================================================*
000934        600-PAYMENT-DISCOUNT.
000935       *    PAYMENT HAS THREE GATES IN SEQUENCE, EACH ABLE TO SKIP THE
000936       *    RULE ON ITS OWN: (1) NO PAYMENT METHOD ON THE CART AT ALL, (2)
000937       *    THE METHOD DOESN'T MATCH WHAT THE RULE REQUIRES, (3) THE CART
000938       *    DOESN'T MEET THE RULE'S MINIMUM VALUE. ONLY AFTER ALL THREE
000939       *    PASS DO WE COMPUTE ANYTHING.
000940            MOVE 0 TO WS-RULE-DISCOUNT-TOTAL.
000941            IF PAY-MODE = SPACES
000942       *    AN EMPTY PAY-MODE MEANS THE CART CAME IN WITH NO PAYMENT
000943       *    DETAIL AT ALL - DISTINCT FROM A METHOD THAT SIMPLY DOESN'T
000944       *    MATCH, SO IT GETS ITS OWN REASON TEXT.
000945                MOVE RT-RULE-ID (WS-SORT-IDX) TO SKIP-RULE-ID
000946                MOVE SPACES TO SKIP-REASON-TEXT
000947                STRING RT-RULE-ID (WS-SORT-IDX) DELIMITED BY SPACE
000948                       ': No payment method specified'
000949                           DELIMITED BY SIZE
000950                       INTO SKIP-REASON-TEXT
000951                END-STRING
000952                PERFORM 260-WRITE-SKIPPED THRU 260-EXIT
000953                GO TO 600-EXIT
000954            END-IF.
000955            PERFORM 610-PAYMENT-MATCH-TEST THRU 610-EXIT.
000956            IF PAYMENT-METHOD-FAILS
000957                MOVE RT-RULE-ID (WS-SORT-IDX) TO SKIP-RULE-ID
000958                MOVE SPACES TO SKIP-REASON-TEXT
000959                STRING RT-RULE-ID (WS-SORT-IDX) DELIMITED BY SPACE
000960                       ': Payment method ' DELIMITED BY SIZE
000961                       PAY-BANK DELIMITED BY SPACE
000962                       ' ' DELIMITED BY SIZE
000963                       PAY-CARD-TYPE DELIMITED BY SPACE
000964                       ' doesn''t match required criteria'
000965                           DELIMITED BY SIZE
000966                       INTO SKIP-REASON-TEXT
000967                END-STRING
000968                PERFORM 260-WRITE-SKIPPED THRU 260-EXIT
000969                GO TO 600-EXIT
000970            END-IF.
000971            MOVE 0 TO WS-CURRENT-TOTAL-PAISE.
000972            PERFORM 630-SUM-CURRENT-PRICES
000973                VARYING WS-LINE-IDX FROM 1 BY 1
000974                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
000975       *    GATE 3 (CR-0355): A ZERO MIN-CART-VALUE MEANS THE RULE DOESN'T
000976       *    CARE ABOUT CART SIZE AT ALL, SO IT IS TESTED FIRST AND
000977       *    SHORT-CIRCUITS THE COMPARE WHEN IT IS ZERO.
000978            IF RT-MIN-CART-VALUE-PAISE (WS-SORT-IDX) > 0
000979               AND WS-CURRENT-TOTAL-PAISE <
000980                        RT-MIN-CART-VALUE-PAISE (WS-SORT-IDX)
000981                MOVE RT-RULE-ID (WS-SORT-IDX) TO SKIP-RULE-ID
000982                MOVE SPACES TO SKIP-REASON-TEXT
000983       *
000984       *    ZERO-SUPPRESSED WS-xxx-ED FIELDS PRINT RIGHT-JUSTIFIED WITH
000985       *    BLANKS OUT FRONT - FINE ON A REPORT LINE, BUT STRUNG "AS IS"
000986       *    THEY LEAVE A RAGGED GAP IN THE REASON TEXT. COUNT THE LEADING
000987       *    BLANKS WITH INSPECT, BUMP PAST THE COUNT BY ONE POSITION, AND
000988       *    REFERENCE-MODIFY EACH FIELD IN THE STRING SO ONLY THE
000989       *    SIGNIFICANT DIGITS SHOW.
000990                MOVE WS-CURRENT-TOTAL-PAISE TO WS-CURRENT-TOTAL-ED
000991                 MOVE ZERO TO WS-CURRENT-TOTAL-LEAD-CTR
000992                 INSPECT WS-CURRENT-TOTAL-ED TALLYING
000993                     WS-CURRENT-TOTAL-LEAD-CTR FOR LEADING SPACES
000994                 ADD 1 TO WS-CURRENT-TOTAL-LEAD-CTR
000995                MOVE RT-MIN-CART-VALUE-PAISE (WS-SORT-IDX)
000996                                         TO WS-MIN-CART-VALUE-ED
000997                 MOVE ZERO TO WS-MIN-CART-VALUE-LEAD-CTR
000998                 INSPECT WS-MIN-CART-VALUE-ED TALLYING
000999                     WS-MIN-CART-VALUE-LEAD-CTR FOR LEADING SPACES
001000                 ADD 1 TO WS-MIN-CART-VALUE-LEAD-CTR
001001                STRING RT-RULE-ID (WS-SORT-IDX) DELIMITED BY SPACE
001002                       ': Cart total ' DELIMITED BY SIZE
001003                       WS-CURRENT-TOTAL-ED
001004                            (WS-CURRENT-TOTAL-LEAD-CTR:)
001005                            DELIMITED BY SIZE
001006                       ' below minimum ' DELIMITED BY SIZE
001007                       WS-MIN-CART-VALUE-ED
001008                            (WS-MIN-CART-VALUE-LEAD-CTR:)
001009                            DELIMITED BY SIZE
001010                       INTO SKIP-REASON-TEXT
001011                END-STRING
001012                PERFORM 260-WRITE-SKIPPED THRU 260-EXIT
001013                GO TO 600-EXIT
001014            END-IF.
001015       *    PAYMENT IS FIGURED ON THE WHOLE-CART TOTAL RATHER THAN
001016       *    LINE-BY-LINE LIKE BRAND/CATEGORY/VOUCHER, BECAUSE THE DISCOUNT
001017       *    IS THE BANK'S OFFER ON THE TRANSACTION, NOT ON ANY ONE ITEM -
001018       *    TRUNCATING COMPUTE, SAME RULE AS 310.
001019            COMPUTE WS-RULE-DISCOUNT-TOTAL =
001020                (WS-CURRENT-TOTAL-PAISE *
001021                 RT-DISCOUNT-PERCENT (WS-SORT-IDX)) / 100.
001022       *    PAYMENT'S CAP IS A ONE-SHOT CLAMP AGAINST THE WHOLE-CART
001023       *    DISCOUNT (UNLIKE VOUCHER'S 510, WHICH CLAMPS A RUNNING TOTAL
001024       *    LINE BY LINE) BECAUSE PAYMENT COMPUTES ITS DISCOUNT ONCE
001025       *    AGAINST THE CART TOTAL RATHER THAN ACCUMULATING IT.
001026            IF RT-MAX-DISCOUNT-CAP-PAISE (WS-SORT-IDX) > 0
001027               AND WS-RULE-DISCOUNT-TOTAL >
001028                        RT-MAX-DISCOUNT-CAP-PAISE (WS-SORT-IDX)
001029                MOVE RT-MAX-DISCOUNT-CAP-PAISE (WS-SORT-IDX)
001030                                        TO WS-RULE-DISCOUNT-TOTAL
001031            END-IF.
001032            IF WS-RULE-DISCOUNT-TOTAL > 0
001033                PERFORM 620-PAYMENT-DISTRIBUTE THRU 620-EXIT
001034                PERFORM 250-RECORD-APPLIED THRU 250-EXIT
001035            END-IF.
001036        600-EXIT.
001037            EXIT.
001038       *
001039        610-PAYMENT-MATCH-TEST.
001040       *    SPACES IN A RT-REQUIRED-xxx FIELD MEANS THE RULE DOESN'T CARE
001041       *    ABOUT THAT CRITERION - EACH IF BELOW IS GATED ON
001042       *    PAYMENT-METHOD-MATCHES STILL BEING TRUE SO ONE FAILED
001043       *    CRITERION STOPS THE REST FROM OVERWRITING THE VERDICT.
001044       *    COMPARES RUN AGAINST THE WS-PAY-xxx-UC UPPERCASED WORK FIELDS
001045       *    SO "HDFC" AND "hdfc" ON THE CART BOTH MATCH A RULE WRITTEN AS
001046       *    "HDFC" (CR-0640).
001047            SET PAYMENT-METHOD-MATCHES TO TRUE.
001048            IF RT-REQUIRED-PAY-MODE (WS-SORT-IDX) NOT = SPACES
001049               AND RT-REQUIRED-PAY-MODE (WS-SORT-IDX) NOT = PAY-MODE
001050                SET PAYMENT-METHOD-FAILS TO TRUE
001051            END-IF.
001052            IF PAYMENT-METHOD-MATCHES
001053               AND RT-REQUIRED-BANK (WS-SORT-IDX) NOT = SPACES
001054               AND RT-REQUIRED-BANK (WS-SORT-IDX) NOT = WS-PAY-BANK-UC
001055                SET PAYMENT-METHOD-FAILS TO TRUE
001056            END-IF.
001057            IF PAYMENT-METHOD-MATCHES
001058               AND RT-REQUIRED-CARD-TYPE (WS-SORT-IDX) NOT = SPACES
001059               AND RT-REQUIRED-CARD-TYPE (WS-SORT-IDX) NOT =
001060                        WS-PAY-CARD-TYPE-UC
001061                SET PAYMENT-METHOD-FAILS TO TRUE
001062            END-IF.
001063            IF PAYMENT-METHOD-MATCHES
001064               AND RT-REQUIRED-UPI-APP (WS-SORT-IDX) NOT = SPACES
001065               AND RT-REQUIRED-UPI-APP (WS-SORT-IDX) NOT =
001066                        WS-PAY-UPI-APP-UC
001067                SET PAYMENT-METHOD-FAILS TO TRUE
001068            END-IF.
001069            IF PAYMENT-METHOD-MATCHES
001070               AND RT-REQUIRED-WALLET-PROVIDER (WS-SORT-IDX) NOT = SPACES
001071               AND RT-REQUIRED-WALLET-PROVIDER (WS-SORT-IDX) NOT =
001072                        WS-PAY-WALLET-PROVIDER-UC
001073                SET PAYMENT-METHOD-FAILS TO TRUE
001074            END-IF.
001075        610-EXIT.
001076            EXIT.
001077       *
001078        630-SUM-CURRENT-PRICES.
001079            ADD CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
001080                TO WS-CURRENT-TOTAL-PAISE.
001081       *
001082       *    620  SPREAD WS-RULE-DISCOUNT-TOTAL BACK OVER EVERY LINE, IN
001083       *    PROPORTION TO EACH LINE'S CURRENT PRICE.  REWORKED CR-0779
001084       *    SO THE LAST LINE ABSORBS THE ROUNDING REMAINDER.
001085        620-PAYMENT-DISTRIBUTE.
001086       *    WS-REMAINING-TO-DISTRIBUTE STARTS AT THE FULL RULE DISCOUNT
001087       *    AND IS WHITTLED DOWN BY 621 AS EACH LINE TAKES ITS SHARE -
001088       *    WHATEVER IS LEFT WHEN WE REACH THE LAST LINE IS HANDED TO THAT
001089       *    LINE WHOLESALE, SO ROUNDED SHARES ON THE EARLIER LINES CAN
001090       *    NEVER LEAVE A STRAY PAISE UNCOUNTED.
001091            MOVE WS-RULE-DISCOUNT-TOTAL TO WS-REMAINING-TO-DISTRIBUTE.
001092            PERFORM 621-DISTRIBUTE-LINE
001093                VARYING WS-LINE-IDX FROM 1 BY 1
001094                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
001095        620-EXIT.
001096            EXIT.
001097       *
001098        621-DISTRIBUTE-LINE.
001099       *    THE LAST LINE DOESN'T GET A PROPORTIONAL SHARE COMPUTED AT ALL
001100       *    - IT SIMPLY ABSORBS WHATEVER IS STILL LEFT IN
001101       *    WS-REMAINING-TO-DISTRIBUTE, WHICH IS WHAT MAKES THE
001102       *    DISTRIBUTION ADD BACK UP TO THE EXACT RULE DISCOUNT.
001103            IF WS-LINE-IDX = WS-CART-LINE-COUNT
001104                MOVE WS-REMAINING-TO-DISTRIBUTE TO WS-ITEM-SHARE
001105            ELSE
001106       *    EVERY LINE BEFORE THE LAST ONE GETS ITS SHARE ROUNDED TO THE
001107       *    NEAREST PAISE, IN PROPORTION TO HOW MUCH OF THE CART TOTAL
001108       *    THAT LINE REPRESENTS - ROUNDED HERE ON PURPOSE (UNLIKE
001109       *    310/410/510) SINCE THIS IS ALLOCATING AN ALREADY-COMPUTED
001110       *    DISCOUNT, NOT COMPUTING A NEW ONE.
001111                COMPUTE WS-ITEM-SHARE ROUNDED =
001112                    (WS-RULE-DISCOUNT-TOTAL *
001113                     CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)) /
001114                        WS-CURRENT-TOTAL-PAISE
001115            END-IF.
001116       *    A LINE'S PROPORTIONAL SHARE CAN NEVER LEGITIMATELY EXCEED WHAT
001117       *    THAT LINE STILL COSTS, BUT ROUNDING ON A TINY-PRICED LINE NEXT
001118       *    TO A BIG DISCOUNT CAN PUSH IT OVER - CLAMP THE SHARE TO THE
001119       *    LINE'S CURRENT PRICE SO A LINE NEVER GOES BELOW ZERO.
001120            IF WS-ITEM-SHARE > CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
001121                MOVE CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
001122                    TO WS-ITEM-SHARE
001123            END-IF.
001124            SUBTRACT WS-ITEM-SHARE
001125                FROM CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX).
001126            SUBTRACT WS-ITEM-SHARE FROM WS-REMAINING-TO-DISTRIBUTE.
001127       *
001128       *================================================================*
001129       *  900  WRAP UP ONE CART - FINAL TOTALS, RESULT-OUT, SYSOUT      *
001130       *================================================================*
001131        900-WRAP-UP.
001132       *    WS-FINAL-PRICE-PAISE IS SUMMED FRESH FROM
001133       *    CLT-CURRENT-PRICE-PAISE RATHER THAN CARRIED FORWARD FROM EACH
001134       *    RULE'S WS-RULE-DISCOUNT-TOTAL, SINCE CLT-CURRENT- PRICE-PAISE
001135       *    IS WHAT ACTUALLY GOT WRITTEN DOWN BY EVERY RULE THAT RAN -
001136       *    SUMMING IT DIRECTLY CANNOT DRIFT EVEN IF A FUTURE RULE TYPE
001137       *    FORGETS TO ROLL ITS TOTAL FORWARD.
001138            MOVE 0 TO WS-FINAL-PRICE-PAISE.
001139            PERFORM 901-SUM-FINAL-PRICE
001140                VARYING WS-LINE-IDX FROM 1 BY 1
001141                UNTIL WS-LINE-IDX > WS-CART-LINE-COUNT.
001142            COMPUTE WS-TOTAL-SAVINGS-PAISE =
001143                WS-ORIGINAL-TOTAL-PAISE - WS-FINAL-PRICE-PAISE.
001144            PERFORM 910-WRITE-RESULT-RECORD THRU 910-EXIT.
001145            DISPLAY 'CART ' CART-ID
001146                    ' ORIGINAL ' WS-ORIGINAL-TOTAL-PAISE
001147                    ' FINAL '    WS-FINAL-PRICE-PAISE
001148                    ' SAVINGS '  WS-TOTAL-SAVINGS-PAISE
001149                    ' APPLIED '  WS-APPLIED-COUNT
001150                    ' SKIPPED '  WS-SKIPPED-COUNT.
001151        900-EXIT.
001152            EXIT.
001153       *
001154        901-SUM-FINAL-PRICE.
001155            ADD CLT-CURRENT-PRICE-PAISE (WS-LINE-IDX)
001156                TO WS-FINAL-PRICE-PAISE.
001157       *
001158        910-WRITE-RESULT-RECORD.
001159            MOVE CART-ID                   TO RSLT-CART-ID.
001160            MOVE WS-ORIGINAL-TOTAL-PAISE   TO RSLT-ORIGINAL-TOTAL-PAISE.
001161            MOVE WS-FINAL-PRICE-PAISE      TO RSLT-FINAL-PRICE-PAISE.
001162            MOVE WS-TOTAL-SAVINGS-PAISE    TO RSLT-TOTAL-SAVINGS-PAISE.
001163            MOVE WS-APPLIED-COUNT          TO RSLT-APPLIED-COUNT.
001164            MOVE WS-SKIPPED-COUNT          TO RSLT-SKIPPED-COUNT.
001165            WRITE RESULT-OUT-REC FROM DISCOUNT-RESULT-RECORD.
001166        910-EXIT.
001167            EXIT.
001168       *
001169       *================================================================*
001170       *  950  CLOSE ALL FILES AND END THE RUN                          *
001171       *================================================================*
001172        950-CLOSE-FILES.
001173       *    CLOSE THE INPUTS AND ALL THREE OUTPUTS TOGETHER - IF ONE
001174       *    FAILED TO OPEN BACK IN 001-HOUSEKEEPING WE WOULD HAVE ABENDED
001175       *    BEFORE EVER GETTING HERE, SO NO FILE STATUS CHECKING IS NEEDED
001176       *    ON THIS CLOSE.
001177            CLOSE CART-IN, RULES-IN, RESULT-OUT, APPLIED-OUT,
001178                  SKIPPED-OUT.
001179            DISPLAY 'DISCALC - DISCOUNT SETTLEMENT RUN COMPLETE'.
001180        950-EXIT.
001181            EXIT.
001182       *
001183       *================================================================*
001184       *  999  ABEND - BAD OPEN ON A REQUIRED FILE                      *
001185       *================================================================*
001186        999-ABEND.
001187       *    RETURN-CODE 16 TELLS THE JCL TO STOP THE JOB STREAM - WHATEVER
001188       *    PROCESS FEEDS RESULT-OUT/APPLIED-OUT/SKIPPED-OUT DOWNSTREAM
001189       *    MUST NOT RUN AGAINST A PARTIAL OR MISSING SET.
001190            MOVE +16 TO RETURN-CODE.
001191            GOBACK.
