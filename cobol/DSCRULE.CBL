000001       *================================================================*
000002       *   DSCRULE  --  DISCOUNT RULE MASTER AND RESULT RECORDS         *
000003       *   Copied into DISCALC for the nightly discount settlement run  *
000004       *================================================================*
000005       *  01  DISCOUNT-RULE-RECORD  is one row of the RULES-IN master.
000006       *  RULE-TYPE drives which paragraph in DISCALC applies the rule;
000007       *  the fixed priority (BRAND before CATEGORY before VOUCHER
000008       *  before PAYMENT) is assigned in working storage, not stored
000009       *  here - see WS-RULE-TABLE / RT-PRIORITY in DISCALC.
000010       *
000011        01  DISCOUNT-RULE-RECORD.
000012            05  RULE-ID                       PIC X(20).
000013            05  RULE-TYPE                     PIC X(08).
000014                88  RULE-IS-BRAND                 VALUE 'BRAND'.
000015                88  RULE-IS-CATEGORY              VALUE 'CATEGORY'.
000016                88  RULE-IS-VOUCHER                VALUE 'VOUCHER'.
000017                88  RULE-IS-PAYMENT                VALUE 'PAYMENT'.
000018            05  RULE-DESCRIPTION              PIC X(60).
000019       *    WHOLE-PERCENT DISCOUNT, 0 THRU 100
000020            05  RULE-DISCOUNT-PERCENT         PIC S9(3).
000021       *    BRAND RULES
000022            05  RULE-TARGET-BRAND             PIC X(20).
000023       *    CATEGORY RULES
000024            05  RULE-TARGET-CATEGORY          PIC X(20).
000025       *    VOUCHER RULES - EXCLUDED-BRAND TABLE, MAX 10 ENTRIES
000026            05  RULE-EXCLUDED-BRAND-COUNT     PIC S9(2).
000027            05  RULE-EXCLUDED-BRAND  OCCURS 10 TIMES
000028                                              PIC X(20).
000029       *    VOUCHER RULES - STORED BUT NOT ENFORCED, SEE DISCALC 520
000030            05  RULE-MIN-CUSTOMER-TIER        PIC X(10).
000031       *    PAYMENT RULES - MATCH CRITERIA, BLANK = WILDCARD
000032            05  RULE-REQUIRED-PAY-MODE        PIC X(12).
000033            05  RULE-REQUIRED-BANK            PIC X(20).
000034            05  RULE-REQUIRED-CARD-TYPE       PIC X(10).
000035            05  RULE-REQUIRED-UPI-APP         PIC X(20).
000036            05  RULE-REQUIRED-WALLET-PROVIDER PIC X(20).
000037            05  RULE-MIN-CART-VALUE-PAISE     PIC S9(9).
000038       *    ALL RULE TYPES - CAP ON TOTAL PAISE DISCOUNTED, 0=UNCAPPED
000039       *    (READ BY VOUCHER AND PAYMENT ONLY - BRAND/CATEGORY IGNORE)
000040            05  RULE-MAX-DISCOUNT-CAP-PAISE   PIC S9(9).
000041            05  FILLER                        PIC X(07).
000042       *
000043       *================================================================*
000044       *   RESULT-OUT / APPLIED-OUT / SKIPPED-OUT  OUTPUT RECORDS        *
000045       *================================================================*
000046        01  APPLIED-DISCOUNT-RECORD.
000047            05  APPL-RULE-ID                  PIC X(20).
000048            05  APPL-RULE-TYPE                PIC X(08).
000049            05  APPL-DISCOUNT-AMOUNT-PAISE    PIC S9(9).
000050            05  APPL-RULE-DESCRIPTION         PIC X(60).
000051            05  FILLER                        PIC X(03).
000052       *
000053        01  SKIPPED-REASON-RECORD.
000054            05  SKIP-RULE-ID                  PIC X(20).
000055            05  SKIP-REASON-TEXT              PIC X(80).
000056            05  FILLER                        PIC X(10).
000057       *
000058        01  DISCOUNT-RESULT-RECORD.
000059            05  RSLT-CART-ID                  PIC X(10).
000060            05  RSLT-ORIGINAL-TOTAL-PAISE     PIC S9(11).
000061            05  RSLT-FINAL-PRICE-PAISE        PIC S9(11).
000062            05  RSLT-TOTAL-SAVINGS-PAISE      PIC S9(11).
000063            05  RSLT-APPLIED-COUNT            PIC S9(4).
000064            05  RSLT-SKIPPED-COUNT            PIC S9(4).
000065            05  FILLER                        PIC X(09).
