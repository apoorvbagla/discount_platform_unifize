000001       *================================================================*
000002       *   DSCCART  --  CART HEADER / CART LINE / PAYMENT METHOD        *
000003       *   Copied into DISCALC for the nightly discount settlement run  *
000004       *================================================================*
000005       *  01  CART-HEADER-RECORD  is the first physical record of every
000006       *  group on CART-IN.  It is followed on the file by exactly
000007       *  CART-ITEM-COUNT occurrences of 01  CART-ITEM-RECORD  before
000008       *  the next cart's header record begins.  Both records are the
000009       *  same physical length (130 bytes) so CART-IN can be treated
000010       *  as one fixed-length line sequential file.
000011       *
000012        01  CART-HEADER-RECORD.
000013            05  CART-ID                       PIC X(10).
000014            05  CART-CUSTOMER-ID              PIC X(10).
000015            05  CART-CUSTOMER-TIER            PIC X(10).
000016       *    NBR OF CART-ITEM-RECORD LINES THAT FOLLOW THIS HEADER
000017            05  CART-ITEM-COUNT               PIC S9(4).
000018       *    PAYMENT METHOD IS CARRIED RIGHT INSIDE THE HEADER - A CART
000019       *    HAS EXACTLY ONE PAYMENT METHOD
000020            05  CART-PAYMENT-METHOD.
000021                10  PAY-MODE                  PIC X(12).
000022                10  PAY-CARD-DETAIL.
000023                    15  PAY-BANK              PIC X(20).
000024                    15  PAY-CARD-TYPE         PIC X(10).
000025       *        COMBINED BANK+CARD-TYPE VIEW USED WHEN WE WANT TO SHIP
000026       *        THE WHOLE CARD IDENTIFICATION AS ONE BLOCK (ADDED FOR
000027       *        THE SETTLEMENT-EXTRACT FEED - SEE CHANGE LOG IN DISCALC)
000028                10  PAY-CARD-DETAIL-KEY  REDEFINES PAY-CARD-DETAIL
000029                                              PIC X(30).
000030                10  PAY-WALLET-PROVIDER       PIC X(20).
000031                10  PAY-UPI-APP               PIC X(20).
000032            05  FILLER                        PIC X(14).
000033       *
000034        01  CART-ITEM-RECORD.
000035            05  ITEM-PRODUCT-ID               PIC X(10).
000036            05  ITEM-NAME                     PIC X(30).
000037       *    SHORT-NAME VIEW USED ON THE 40-COL SETTLEMENT DISPLAY LINE
000038            05  ITEM-NAME-SHORT  REDEFINES ITEM-NAME
000039                                              PIC X(10).
000040            05  ITEM-BRAND                    PIC X(20).
000041            05  ITEM-CATEGORY                 PIC X(20).
000042            05  ITEM-UNIT-PRICE-PAISE         PIC S9(9).
000043            05  ITEM-QUANTITY                 PIC S9(4).
000044            05  FILLER                        PIC X(37).
